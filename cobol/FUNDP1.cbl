000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    FUNDP1.                                                   
000400 AUTHOR.        HAROLD T. VOSS.                                           
000500 INSTALLATION.  MIDLAND TRUST COMPANY - TRUST INVESTMENT SYSTEMS.         
000600 DATE-WRITTEN.  02/19/1987.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      MIDLAND TRUST INTERNAL USE ONLY.                          
000900******************************************************************        
001000*DESCRIPTION: ALLOCATE COMMAND PROCESSOR.  ESTABLISHES THE       *        
001100*             ORIGINAL THREE-WAY SPLIT OF A NEW PORTFOLIO AND    *        
001200*             FIXES THE ORIGINAL ALLOCATION RATIOS THAT EVERY    *        
001300*             LATER REBALANCE RETURNS TO.  WIPES OUT ANY PRIOR   *        
001400*             SIP, SNAPSHOT AND REBALANCE HISTORY.               *        
001500******************************************************************        
001600*CHANGE LOG                                                               
001700*870219  HTV  ORIGINAL - THREE TOKENS, EQUAL ORDER EQUITY/DEBT/           
001800*870219  HTV  GOLD, RATIO = AMOUNT / TOTAL.                               
001900*881014  HTV  CLEARS SNAPSHOT TABLE ON RE-ALLOCATE.                       
002000*930415  RJM  CLEARS LAST-REBALANCE RECORD ON RE-ALLOCATE TOO.            
002100*981104  PDQ  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO             
002200*981104  PDQ  CHANGE REQUIRED.                                            
002300*021003  LKS  REQ 5190 - TOKEN CONVERSION NOW SHARES THE COMMON           
002400*021003  LKS  DE-EDIT ROUTINE (FUNDP9) WITH SIP AND CHANGE.               
002500*040212  LKS  REQ 5600 - NO CHANGE HERE, LISTED FOR THE RECORD            
002600*040212  LKS  SINCE FUNDP9 WAS CHANGED UNDER THE SAME REQUEST.            
002700*070331  LKS  REQ 6340 - SNAPSHOT-TABLE CLEAR LOOP NOW KEEPS A            
002800*070331  LKS  COUNT OF ENTRIES CLEARED, SEE WS-CLEAR-COUNT BELOW,         
002900*070331  LKS  FOR THE SAME RUN-LOG REQUEST AS THE OTHER FOUR              
003000*070331  LKS  COMMAND PROGRAMS.                                           
003100******************************************************************        
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.    IBM-PC.                                              
003500 OBJECT-COMPUTER.    IBM-PC.                                              
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 DATA DIVISION.                                                           
003900 WORKING-STORAGE SECTION.                                                 
004000 01  WS-ALLOC-FIELDS.                                                     
004100     03  WS-ALLOC-VALID-SW             PIC X(01) VALUE 'Y'.               
004200         88  WS-ALLOC-OK                    VALUE 'Y'.                    
004300         88  WS-ALLOC-BAD                    VALUE 'N'.                   
004400     03  WS-EQUITY-AMOUNT              PIC S9(9)V99 COMP-3                
004500                                        VALUE ZERO.                       
004600     03  WS-DEBT-AMOUNT                PIC S9(9)V99 COMP-3                
004700                                        VALUE ZERO.                       
004800     03  WS-GOLD-AMOUNT                PIC S9(9)V99 COMP-3                
004900                                        VALUE ZERO.                       
005000     03  WS-TOTAL-AMOUNT               PIC S9(9)V99 COMP-3                
005100                                        VALUE ZERO.                       
005200     03  WS-TOKEN-VALID-SW             PIC X(01) VALUE 'Y'.               
005300         88  WS-TOKEN-OK                     VALUE 'Y'.                   
005400         88  WS-TOKEN-BAD                     VALUE 'N'.                  
005500 01  WS-ALLOC-AMOUNTS-GROUP.                                              
005600     03  WS-ALLOC-AMOUNT-EQ            PIC S9(9)V99 COMP-3.               
005700     03  WS-ALLOC-AMOUNT-DT            PIC S9(9)V99 COMP-3.               
005800     03  WS-ALLOC-AMOUNT-GD            PIC S9(9)V99 COMP-3.               
005900 01  WS-ALLOC-AMOUNTS-OCCURS REDEFINES WS-ALLOC-AMOUNTS-GROUP.            
006000     03  WS-ALLOC-AMOUNT OCCURS 3 TIMES                                   
006100                                        PIC S9(9)V99 COMP-3.              
006200 77  WS-CLEAR-COUNT                    PIC 9(02) COMP VALUE ZERO.         
006300 LINKAGE SECTION.                                                         
006400                                                                          
006500     COPY FUNDCOM.                                                        
006600                                                                          
006700     COPY FUNDAST.                                                        
006800                                                                          
006900 01  LK-ALLOC-TOKEN                    PIC X(12).                         
007000 01  LK-ALLOC-VALUE                    PIC S9(9)V99 COMP-3.               
007100 01  LK-ALLOC-VALID-SW                 PIC X(01).                         
007200 PROCEDURE DIVISION USING FUND-COMM-AREA                                  
007300                          FUND-OUTPUT-LINE                                
007400                          FUND-MONTH-NAMES                                
007500                          FUND-ASSET-TABLE                                
007600                          FUND-SNAPSHOT-TABLE                             
007700                          FUND-LAST-REBALANCE.                            
007800                                                                          
007900 000-ALLOCATE-PORTFOLIO.                                                  
008000                                                                          
008100     MOVE 'Y'                    TO WS-ALLOC-VALID-SW.                    
008200     PERFORM 000-CONVERT-ALLOC-TOKENS.                                    
008300                                                                          
008400     IF WS-ALLOC-OK                                                       
008500         PERFORM 000-VALIDATE-ALLOCATE-ARGS.                              
008600                                                                          
008700     IF WS-ALLOC-OK                                                       
008800         PERFORM 000-STORE-ALLOCATION                                     
008900         PERFORM 000-CLEAR-SIP-AND-HISTORY.                               
009000                                                                          
009100     IF WS-ALLOC-BAD                                                      
009200         MOVE 'N'                  TO FC-LINE-VALID-SW                    
009300         IF FC-ERROR-TEXT = SPACE                                         
009400             MOVE 'Invalid ALLOCATE arguments'                            
009500                                    TO FC-ERROR-TEXT.                     
009600                                                                          
009700 000-CONVERT-ALLOC-TOKENS.                                                
009800                                                                          
009900     MOVE FC-TOKEN-1              TO LK-ALLOC-TOKEN.                      
010000     CALL 'FUNDP9' USING LK-ALLOC-TOKEN LK-ALLOC-VALUE                    
010100                          LK-ALLOC-VALID-SW.                              
010200     MOVE LK-ALLOC-VALID-SW        TO WS-TOKEN-VALID-SW.                  
010300     MOVE LK-ALLOC-VALUE           TO WS-EQUITY-AMOUNT.                   
010400                                                                          
010500     IF WS-TOKEN-BAD                                                      
010600         MOVE 'N'                  TO WS-ALLOC-VALID-SW                   
010700         GO TO 000-CONVERT-ALLOC-TOKENS-EXIT.                             
010800                                                                          
010900     MOVE FC-TOKEN-2              TO LK-ALLOC-TOKEN.                      
011000     CALL 'FUNDP9' USING LK-ALLOC-TOKEN LK-ALLOC-VALUE                    
011100                          LK-ALLOC-VALID-SW.                              
011200     MOVE LK-ALLOC-VALID-SW        TO WS-TOKEN-VALID-SW.                  
011300     MOVE LK-ALLOC-VALUE           TO WS-DEBT-AMOUNT.                     
011400                                                                          
011500     IF WS-TOKEN-BAD                                                      
011600         MOVE 'N'                  TO WS-ALLOC-VALID-SW                   
011700         GO TO 000-CONVERT-ALLOC-TOKENS-EXIT.                             
011800                                                                          
011900     MOVE FC-TOKEN-3              TO LK-ALLOC-TOKEN.                      
012000     CALL 'FUNDP9' USING LK-ALLOC-TOKEN LK-ALLOC-VALUE                    
012100                          LK-ALLOC-VALID-SW.                              
012200     MOVE LK-ALLOC-VALID-SW        TO WS-TOKEN-VALID-SW.                  
012300     MOVE LK-ALLOC-VALUE           TO WS-GOLD-AMOUNT.                     
012400                                                                          
012500     IF WS-TOKEN-BAD                                                      
012600         MOVE 'N'                  TO WS-ALLOC-VALID-SW.                  
012700                                                                          
012800 000-CONVERT-ALLOC-TOKENS-EXIT.                                           
012900                                                                          
013000     EXIT.                                                                
013100                                                                          
013200 000-VALIDATE-ALLOCATE-ARGS.                                              
013300                                                                          
013400     IF WS-EQUITY-AMOUNT < ZERO                                           
013500     OR WS-DEBT-AMOUNT   < ZERO                                           
013600     OR WS-GOLD-AMOUNT   < ZERO                                           
013700         MOVE 'N'                  TO WS-ALLOC-VALID-SW                   
013800         MOVE 'Asset amounts must not be negative'                        
013900                                    TO FC-ERROR-TEXT                      
014000         GO TO 000-VALIDATE-ALLOCATE-ARGS-EXIT.                           
014100                                                                          
014200     COMPUTE WS-TOTAL-AMOUNT =                                            
014300         WS-EQUITY-AMOUNT + WS-DEBT-AMOUNT + WS-GOLD-AMOUNT.              
014400                                                                          
014500     IF WS-TOTAL-AMOUNT NOT > ZERO                                        
014600         MOVE 'N'                  TO WS-ALLOC-VALID-SW                   
014700         MOVE 'Total allocation must be positive'                         
014800                                    TO FC-ERROR-TEXT.                     
014900                                                                          
015000 000-VALIDATE-ALLOCATE-ARGS-EXIT.                                         
015100                                                                          
015200     EXIT.                                                                
015300                                                                          
015400 000-STORE-ALLOCATION.                                                    
015500                                                                          
015600     MOVE 'EQUITY'                TO FA-EQ-TYPE.                          
015700     MOVE WS-EQUITY-AMOUNT        TO FA-EQ-AMOUNT.                        
015800     COMPUTE FA-EQ-ALLOC-RATIO ROUNDED =                                  
015900         WS-EQUITY-AMOUNT / WS-TOTAL-AMOUNT.                              
016000                                                                          
016100     MOVE 'DEBT'                  TO FA-DT-TYPE.                          
016200     MOVE WS-DEBT-AMOUNT          TO FA-DT-AMOUNT.                        
016300     COMPUTE FA-DT-ALLOC-RATIO ROUNDED =                                  
016400         WS-DEBT-AMOUNT / WS-TOTAL-AMOUNT.                                
016500                                                                          
016600     MOVE 'GOLD'                  TO FA-GD-TYPE.                          
016700     MOVE WS-GOLD-AMOUNT          TO FA-GD-AMOUNT.                        
016800     COMPUTE FA-GD-ALLOC-RATIO ROUNDED =                                  
016900         WS-GOLD-AMOUNT / WS-TOTAL-AMOUNT.                                
017000                                                                          
017100 000-CLEAR-SIP-AND-HISTORY.                                               
017200                                                                          
017300     MOVE ZERO                   TO FA-EQ-SIP-AMOUNT                      
017400                                     FA-EQ-SIP-PENDING                    
017500                                     FA-DT-SIP-AMOUNT                     
017600                                     FA-DT-SIP-PENDING                    
017700                                     FA-GD-SIP-AMOUNT                     
017800                                     FA-GD-SIP-PENDING.                   
017900     MOVE 'N'                    TO FC-SIP-ACTIVATED-SW.                  
018000     MOVE ZERO                   TO FC-CHANGE-COUNT.                      
018100                                                                          
018200     MOVE ZERO                   TO WS-CLEAR-COUNT.                       
018300     PERFORM 000-CLEAR-SNAPSHOTS                                          
018400         VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX > 12.                    
018500                                                                          
018600     MOVE 'N'                    TO FR-REBALANCED-SW.                     
018700     MOVE ZERO                   TO FR-EQUITY-AMT                         
018800                                     FR-DEBT-AMT                          
018900                                     FR-GOLD-AMT.                         
019000                                                                          
019100 000-CLEAR-SNAPSHOTS.                                                     
019200                                                                          
019300     MOVE 'N'                    TO FS-SNAP-TAKEN-SW (FS-IDX).            
019400     MOVE ZERO                   TO FS-EQUITY-AMT (FS-IDX)                
019500                                     FS-DEBT-AMT (FS-IDX)                 
019600                                     FS-GOLD-AMT (FS-IDX).                
019700     ADD 1                       TO WS-CLEAR-COUNT.                       
