000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    FUNDP9.                                                   
000400 AUTHOR.        HAROLD T. VOSS.                                           
000500 INSTALLATION.  MIDLAND TRUST COMPANY - TRUST INVESTMENT SYSTEMS.         
000600 DATE-WRITTEN.  02/18/1987.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      MIDLAND TRUST INTERNAL USE ONLY.                          
000900******************************************************************        
001000*DESCRIPTION: COMMON NUMERIC TOKEN DE-EDIT ROUTINE.              *        
001100*            CONVERTS ONE COMMAND-FILE TOKEN (OPTIONAL SIGN,     *        
001200*            UP TO NINE INTEGER DIGITS, OPTIONAL DECIMAL POINT   *        
001300*            AND UP TO TWO DECIMAL DIGITS, OPTIONAL TRAILING     *        
001400*            PERCENT SIGN) INTO A SIGNED PACKED VALUE.  NO       *        
001500*            INTRINSIC FUNCTION IS USED - NOT SUPPORTED HERE.    *        
001600******************************************************************        
001700*CHANGE LOG                                                               
001800*870218  HTV  ORIGINAL ROUTINE, CALLED FROM FUNDP1 AND FUNDP3.            
001900*890603  HTV  CALLED FROM FUNDP2 AS WELL - SIP TOKEN CONVERSION.          
002000*981104  PDQ  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE, NO             
002100*981104  PDQ  CHANGE REQUIRED.                                            
002200*021003  LKS  REQ 5190 - REJECT TOKENS LONGER THAN 12 BYTES.              
002300*040212  LKS  REQ 5600 - LENGTH SCAN MOVED TO ITS OWN PARAGRAPH           
002400*040212  LKS  SO IT FOLLOWS SHOP STANDARD OF NO INLINE LOOPS.             
002500*060927  RJM  REQ 6188 - A ONE-DIGIT DECIMAL TOKEN FOLLOWED BY A          
002600*060927  RJM  TRAILING PERCENT SIGN CAME BACK TEN TIMES TOO               
002700*060927  RJM  BIG - THE TENTHS-TO-HUNDREDTHS RESCALE WAS FIRING           
002800*060927  RJM  AGAIN ON THE PERCENT SIGN.  RESCALE NOW HAPPENS             
002900*060927  RJM  ONLY ONCE, AT THE CHARACTER THAT ADDS THE FIRST             
003000*060927  RJM  DECIMAL DIGIT, NOT AT THE END OF THE SCAN.                  
003100*061015  RJM  REQ 6188 FOLLOWUP - ADDED WS-SCAN-DIGIT-WORK AS A           
003200*061015  RJM  WORK FIELD FOR THE RESCALE SO WS-SCAN-DECIMAL-PART          
003300*061015  RJM  IS ONLY EVER SET ONCE PER CHARACTER SCANNED.                
003400******************************************************************        
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.    IBM-PC.                                              
003800 OBJECT-COMPUTER.    IBM-PC.                                              
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100 DATA DIVISION.                                                           
004200 WORKING-STORAGE SECTION.                                                 
004300 01  WS-SCAN-FIELDS.                                                      
004400     03  WS-SCAN-TEXT                  PIC X(12) VALUE SPACE.             
004500     03  WS-SCAN-TEXT-CHARS REDEFINES WS-SCAN-TEXT.                       
004600         05  WS-SCAN-CHAR-TBL          PIC X(01) OCCURS 12 TIMES.         
004700     03  WS-SCAN-LENGTH                PIC 9(02) COMP VALUE ZERO.         
004800     03  WS-SCAN-SUB                   PIC 9(02) COMP VALUE ZERO.         
004900     03  WS-SCAN-CHAR                  PIC X(01) VALUE SPACE.             
005000     03  WS-SCAN-DIGIT REDEFINES WS-SCAN-CHAR                             
005100                                        PIC 9(01).                        
005200     03  WS-SCAN-SIGN                  PIC S9(01) COMP VALUE +1.          
005300     03  WS-SCAN-SEEN-POINT-SW         PIC X(01) VALUE 'N'.               
005400         88  WS-SEEN-POINT                  VALUE 'Y'.                    
005500     03  WS-SCAN-DECIMAL-DIGITS        PIC 9(02) COMP VALUE ZERO.         
005600 01  WS-SCAN-PARTS.                                                       
005700     03  WS-SCAN-INTEGER-PART          PIC S9(09) COMP-3                  
005800                                        VALUE ZERO.                       
005900     03  WS-SCAN-DECIMAL-PART          PIC S9(09) COMP-3                  
006000                                        VALUE ZERO.                       
006100 01  WS-SCAN-PARTS-OCCURS REDEFINES WS-SCAN-PARTS.                        
006200     03  WS-SCAN-PART OCCURS 2 TIMES   PIC S9(09) COMP-3.                 
006300 01  FILLER                            PIC X(04) VALUE SPACE.             
006400 77  WS-SCAN-DIGIT-WORK                PIC S9(09) COMP-3                  
006500                                        VALUE ZERO.                       
006600 LINKAGE SECTION.                                                         
006700 01  LK-INPUT-TOKEN                    PIC X(12).                         
006800 01  LK-OUTPUT-VALUE                   PIC S9(9)V99 COMP-3.               
006900 01  LK-VALID-SW                       PIC X(01).                         
007000     88  LK-TOKEN-VALID                     VALUE 'Y'.                    
007100     88  LK-TOKEN-INVALID                   VALUE 'N'.                    
007200 PROCEDURE DIVISION USING LK-INPUT-TOKEN                                  
007300                           LK-OUTPUT-VALUE                                
007400                           LK-VALID-SW.                                   
007500                                                                          
007600 000-CONVERT-TOKEN.                                                       
007700                                                                          
007800     MOVE LK-INPUT-TOKEN        TO WS-SCAN-TEXT.                          
007900     MOVE ZERO                  TO WS-SCAN-INTEGER-PART                   
008000                                    WS-SCAN-DECIMAL-PART                  
008100                                    WS-SCAN-DECIMAL-DIGITS.               
008200     MOVE +1                    TO WS-SCAN-SIGN.                          
008300     MOVE 'N'                   TO WS-SCAN-SEEN-POINT-SW.                 
008400     MOVE 'Y'                   TO LK-VALID-SW.                           
008500     MOVE ZERO                  TO WS-SCAN-LENGTH.                        
008600                                                                          
008700     IF WS-SCAN-TEXT = SPACE                                              
008800         MOVE 'N'                TO LK-VALID-SW                           
008900         GO TO 000-CONVERT-TOKEN-EXIT.                                    
009000                                                                          
009100     PERFORM 000-FIND-LENGTH                                              
009200         VARYING WS-SCAN-SUB FROM 12 BY -1                                
009300             UNTIL WS-SCAN-SUB = ZERO                                     
009400                OR WS-SCAN-CHAR-TBL (WS-SCAN-SUB) NOT = SPACE.            
009500     MOVE WS-SCAN-SUB            TO WS-SCAN-LENGTH.                       
009600                                                                          
009700     PERFORM 000-SCAN-CHARACTERS                                          
009800         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
009900             UNTIL WS-SCAN-SUB > WS-SCAN-LENGTH                           
010000                OR LK-TOKEN-INVALID.                                      
010100                                                                          
010200     IF LK-TOKEN-VALID                                                    
010300         MOVE WS-SCAN-INTEGER-PART TO WS-SCAN-PART (1)                    
010400         MOVE WS-SCAN-DECIMAL-PART TO WS-SCAN-PART (2)                    
010500         COMPUTE LK-OUTPUT-VALUE =                                        
010600             WS-SCAN-SIGN *                                               
010700             (WS-SCAN-PART (1) + (WS-SCAN-PART (2) / 100)).               
010800                                                                          
010900 000-CONVERT-TOKEN-EXIT.                                                  
011000                                                                          
011100     EXIT.                                                                
011200                                                                          
011300 000-FIND-LENGTH.                                                         
011400                                                                          
011500     CONTINUE.                                                            
011600                                                                          
011700 000-SCAN-CHARACTERS.                                                     
011800                                                                          
011900     MOVE WS-SCAN-CHAR-TBL (WS-SCAN-SUB) TO WS-SCAN-CHAR.                 
012000                                                                          
012100     IF WS-SCAN-CHAR = '-' AND WS-SCAN-SUB = 1                            
012200         MOVE -1                 TO WS-SCAN-SIGN                          
012300                                                                          
012400     ELSE                                                                 
012500     IF WS-SCAN-CHAR = '+' AND WS-SCAN-SUB = 1                            
012600         CONTINUE                                                         
012700                                                                          
012800     ELSE                                                                 
012900     IF WS-SCAN-CHAR = '.' AND NOT WS-SEEN-POINT                          
013000         MOVE 'Y'                TO WS-SCAN-SEEN-POINT-SW                 
013100                                                                          
013200     ELSE                                                                 
013300     IF WS-SCAN-CHAR = '%' AND WS-SCAN-SUB = WS-SCAN-LENGTH               
013400         CONTINUE                                                         
013500                                                                          
013600     ELSE                                                                 
013700     IF WS-SCAN-CHAR IS NUMERIC                                           
013800         IF WS-SEEN-POINT                                                 
013900             ADD 1 TO WS-SCAN-DECIMAL-DIGITS                              
014000             IF WS-SCAN-DECIMAL-DIGITS > 2                                
014100                 MOVE 'N'         TO LK-VALID-SW                          
014200             ELSE                                                         
014300             IF WS-SCAN-DECIMAL-DIGITS = 1                                
014400                 COMPUTE WS-SCAN-DIGIT-WORK =                             
014500                     WS-SCAN-DIGIT * 10                                   
014600                 MOVE WS-SCAN-DIGIT-WORK TO WS-SCAN-DECIMAL-PART          
014700             ELSE                                                         
014800                 COMPUTE WS-SCAN-DIGIT-WORK =                             
014900                     (WS-SCAN-DECIMAL-PART / 10) * 10                     
015000                         + WS-SCAN-DIGIT                                  
015100                 MOVE WS-SCAN-DIGIT-WORK TO WS-SCAN-DECIMAL-PART          
015200         ELSE                                                             
015300             COMPUTE WS-SCAN-INTEGER-PART =                               
015400                 WS-SCAN-INTEGER-PART * 10 + WS-SCAN-DIGIT                
015500                                                                          
015600     ELSE                                                                 
015700         MOVE 'N'                 TO LK-VALID-SW.                         
015800                                                                          
015900 END PROGRAM FUNDP9.                                                      
