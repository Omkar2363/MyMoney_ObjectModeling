000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    FUNDP5.                                                   
000400 AUTHOR.        HAROLD T. VOSS.                                           
000500 INSTALLATION.  MIDLAND TRUST COMPANY - TRUST INVESTMENT SYSTEMS.         
000600 DATE-WRITTEN.  02/27/1987.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      MIDLAND TRUST INTERNAL USE ONLY.                          
000900******************************************************************        
001000*DESCRIPTION: REBALANCE COMMAND PROCESSOR.  REPORTS THE LAST    *         
001100*             REBALANCED BALANCES, OR THE LITERAL                *        
001200*             CANNOT_REBALANCE IF JUNE OR DECEMBER HAS NEVER     *        
001300*             BEEN PROCESSED FOR THIS PORTFOLIO.                 *        
001400******************************************************************        
001500*CHANGE LOG                                                               
001600*870227  HTV  ORIGINAL - LAST-REBALANCE RECORD QUERY ONLY.                
001700*930415  RJM  ADDED CANNOT_REBALANCE LITERAL WHEN NO REBALANCE            
001800*930415  RJM  HAS EVER OCCURRED, PER TRUST OFFICER REQUEST.               
001900*981104  PDQ  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO             
002000*981104  PDQ  CHANGE REQUIRED.                                            
002100*021003  LKS  REQ 5190 - NO CHANGE HERE, LISTED FOR THE RECORD            
002200*021003  LKS  SINCE THE COMMAND PROGRAMS THAT SCAN TOKENS PICKED          
002300*021003  LKS  UP THE FUNDP9 FIX UNDER THE SAME REQUEST.                   
002400*050908  RJM  REQ 6021 - NO CHANGE HERE, TRUST AUDIT'S REBALANCE          
002500*050908  RJM  FLOOR FINDING WAS CONFINED TO FUNDP3 WHERE THE              
002600*050908  RJM  AMOUNT IS COMPUTED, NOT HERE WHERE IT IS REPORTED.          
002700*070331  LKS  REQ 6340 - QUERY COUNT NOW KEPT FOR THE OPERATOR'S          
002800*070331  LKS  RUN LOG, SEE WS-QUERY-COUNT BELOW, SAME REQUEST AS          
002900*070331  LKS  THE OTHER FOUR COMMAND PROGRAMS.                            
003000******************************************************************        
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.    IBM-PC.                                              
003400 OBJECT-COMPUTER.    IBM-PC.                                              
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM.                                                  
003700 DATA DIVISION.                                                           
003800 WORKING-STORAGE SECTION.                                                 
003900 01  WS-CANNOT-REBALANCE-LINE.                                            
004000     03  WS-CANNOT-REBALANCE-TEXT      PIC X(17) VALUE                    
004100                                        'CANNOT_REBALANCE'.               
004200 01  WS-CANNOT-REBALANCE-OCCURS                                           
004300         REDEFINES WS-CANNOT-REBALANCE-LINE.                              
004400     03  WS-CANNOT-REBALANCE-CHAR      PIC X(01) OCCURS 17 TIMES.         
004500 77  WS-QUERY-COUNT                   PIC 9(05) COMP VALUE ZERO.          
004600 LINKAGE SECTION.                                                         
004700                                                                          
004800     COPY FUNDCOM.                                                        
004900                                                                          
005000     COPY FUNDAST.                                                        
005100                                                                          
005200 PROCEDURE DIVISION USING FUND-COMM-AREA                                  
005300                          FUND-OUTPUT-LINE                                
005400                          FUND-MONTH-NAMES                                
005500                          FUND-ASSET-TABLE                                
005600                          FUND-SNAPSHOT-TABLE                             
005700                          FUND-LAST-REBALANCE.                            
005800                                                                          
005900 000-REPORT-REBALANCE.                                                    
006000                                                                          
006100     ADD 1                       TO WS-QUERY-COUNT.                       
006200     MOVE SPACE                  TO FUND-OUTPUT-LINE.                     
006300     MOVE 'N'                    TO FC-OUT-OVERRIDE-SW.                   
006400                                                                          
006500     IF FR-EVER-REBALANCED                                                
006600         MOVE FR-EQUITY-AMT        TO FC-OUT-EQUITY                       
006700         MOVE FR-DEBT-AMT          TO FC-OUT-DEBT                         
006800         MOVE FR-GOLD-AMT          TO FC-OUT-GOLD                         
006900     ELSE                                                                 
007000         MOVE 'Y'                  TO FC-OUT-OVERRIDE-SW                  
007100         MOVE WS-CANNOT-REBALANCE-TEXT TO FC-OUT-OVERRIDE-TEXT.           
