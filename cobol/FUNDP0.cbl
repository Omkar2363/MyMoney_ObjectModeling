000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    FUNDP0.                                                   
000400 AUTHOR.        HAROLD T. VOSS.                                           
000500 INSTALLATION.  MIDLAND TRUST COMPANY - TRUST INVESTMENT SYSTEMS.         
000600 DATE-WRITTEN.  02/18/1987.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      MIDLAND TRUST INTERNAL USE ONLY.                          
000900******************************************************************        
001000*DESCRIPTION: MYMONEY PORTFOLIO BATCH DRIVER.  READS THE         *        
001100*             COMMAND FILE ONE LINE AT A TIME, SPLITS EACH LINE  *        
001200*             INTO A COMMAND NAME AND ITS ARGUMENTS, AND CALLS   *        
001300*             THE PROPER COMMAND PROCESSOR.  BALANCE AND         *        
001400*             REBALANCE LINES ARE WRITTEN TO THE REPORT FILE.    *        
001500******************************************************************        
001600*CHANGE LOG                                                               
001700*870218  HTV  ORIGINAL DRIVER - ALLOCATE, CHANGE, BALANCE ONLY.           
001800*870603  HTV  ADDED SIP AND REBALANCE COMMANDS.                           
001900*891122  HTV  UNKNOWN COMMAND NOW WRITES A MESSAGE AND CONTINUES          
002000*891122  HTV  INSTEAD OF ABENDING THE RUN.                                
002100*981104  PDQ  Y2K REVIEW - MONTH NAMES ARE SPELLED OUT, NO                
002200*981104  PDQ  2-DIGIT YEAR FIELDS IN THIS PROGRAM, NO CHANGE.             
002300*021003  LKS  REQ 5190 - COMMAND LINE WIDENED TO 80 BYTES.                
002400*040212  LKS  REQ 5600 - FUNDP9 DE-EDIT ROUTINE'S LENGTH SCAN             
002500*040212  LKS  PULLED OUT OF LINE, SAME SHOP STANDARD APPLIED TO           
002600*040212  LKS  THE OTHER COMMAND PROGRAMS AT THE SAME TIME.                
002700*050908  RJM  REQ 6021 - REBALANCE AMOUNT FLOOR FIX IN FUNDP3             
002800*050908  RJM  TESTED AGAINST THIS DRIVER'S SAMPLE COMMAND FILES,          
002900*050908  RJM  NO CHANGE NEEDED HERE.                                      
003000*070331  LKS  REQ 6340 - REPORT LINE COUNT NOW KEPT FOR THE               
003100*070331  LKS  OPERATOR'S RUN LOG, SEE WS-LINE-COUNT BELOW.                
003200******************************************************************        
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.    IBM-PC.                                              
003600 OBJECT-COMPUTER.    IBM-PC.                                              
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT COMMAND-FILE ASSIGN TO CMDFILE                                
004200         ORGANIZATION IS LINE SEQUENTIAL.                                 
004300     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
004400         ORGANIZATION IS LINE SEQUENTIAL.                                 
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700 FD  COMMAND-FILE.                                                        
004800 01  COMMAND-RECORD.                                                      
004900     03  CR-TEXT                       PIC X(74).                         
005000     03  FILLER                        PIC X(06).                         
005100 FD  REPORT-FILE.                                                         
005200 01  REPORT-RECORD.                                                       
005300     03  RR-TEXT                       PIC X(74).                         
005400     03  FILLER                        PIC X(06).                         
005500 WORKING-STORAGE SECTION.                                                 
005600                                                                          
005700     COPY FUNDCOM.                                                        
005800                                                                          
005900     COPY FUNDAST.                                                        
006000                                                                          
006100 01  WS-SWITCHES.                                                         
006200     03  WS-EOF-SW                     PIC X(01) VALUE 'N'.               
006300         88  WS-END-OF-FILE                 VALUE 'Y'.                    
006400     03  WS-UNSTRING-PTR                PIC 9(02) COMP VALUE ZERO.        
006500 01  WS-UPPER-TABLE.                                                      
006600     03  WS-LOWER-ALPHABET             PIC X(26)                          
006700         VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
006800     03  WS-UPPER-ALPHABET             PIC X(26)                          
006900         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
007000 01  WS-RAW-LINE                       PIC X(80) VALUE SPACE.             
007100 01  WS-RAW-LINE-PARTS REDEFINES WS-RAW-LINE.                             
007200     03  WS-RAW-FIRST-WORD             PIC X(10).                         
007300     03  WS-RAW-REMAINDER               PIC X(70).                        
007400 01  FILLER                            PIC X(04) VALUE SPACE.             
007500 77  WS-LINE-COUNT                     PIC 9(05) COMP VALUE ZERO.         
007600 PROCEDURE DIVISION.                                                      
007700                                                                          
007800 000-START-PROCESSING.                                                    
007900                                                                          
008000     PERFORM 000-INITIALIZATION.                                          
008100     PERFORM 000-PROCESS-COMMANDS UNTIL WS-END-OF-FILE.                   
008200     PERFORM 000-TERMINATION.                                             
008300     STOP RUN.                                                            
008400                                                                          
008500 000-INITIALIZATION.                                                      
008600                                                                          
008700     MOVE 'N'                   TO WS-EOF-SW.                             
008800     MOVE ZERO                  TO FC-COMMAND-COUNT                       
008900                                    FC-CHANGE-COUNT.                      
009000     MOVE 'N'                   TO FC-SIP-ACTIVATED-SW.                   
009100                                                                          
009200     OPEN INPUT  COMMAND-FILE.                                            
009300     OPEN OUTPUT REPORT-FILE.                                             
009400                                                                          
009500     PERFORM 000-READ-COMMAND.                                            
009600                                                                          
009700 000-READ-COMMAND.                                                        
009800                                                                          
009900     READ COMMAND-FILE INTO WS-RAW-LINE                                   
010000         AT END                                                           
010100             MOVE 'Y'            TO WS-EOF-SW                             
010200             GO TO 000-READ-COMMAND-EXIT.                                 
010300                                                                          
010400     ADD 1 TO FC-COMMAND-COUNT.                                           
010500                                                                          
010600 000-READ-COMMAND-EXIT.                                                   
010700                                                                          
010800     EXIT.                                                                
010900                                                                          
011000 000-PROCESS-COMMANDS.                                                    
011100                                                                          
011200     MOVE 'Y'                    TO FC-LINE-VALID-SW.                     
011300     MOVE SPACE                  TO FC-ERROR-TEXT.                        
011400                                                                          
011500     PERFORM 000-PARSE-COMMAND-LINE.                                      
011600                                                                          
011700     IF FC-LINE-VALID                                                     
011800         PERFORM 000-DISPATCH-COMMAND.                                    
011900                                                                          
012000     IF FC-LINE-INVALID                                                   
012100         PERFORM 000-WRITE-ERROR-LINE.                                    
012200                                                                          
012300     PERFORM 000-READ-COMMAND.                                            
012400                                                                          
012500 000-PARSE-COMMAND-LINE.                                                  
012600                                                                          
012700     MOVE SPACE                  TO FC-COMMAND-NAME FC-TOKEN-1            
012800                                     FC-TOKEN-2 FC-TOKEN-3                
012900                                     FC-TOKEN-4.                          
013000     MOVE ZERO                   TO FC-TOKEN-COUNT.                       
013100                                                                          
013200     IF WS-RAW-LINE = SPACE                                               
013300         MOVE 'N'                 TO FC-LINE-VALID-SW                     
013400         GO TO 000-PARSE-COMMAND-LINE-EXIT.                               
013500                                                                          
013600     UNSTRING WS-RAW-LINE DELIMITED BY ALL SPACE                          
013700         INTO FC-COMMAND-NAME FC-TOKEN-1 FC-TOKEN-2                       
013800              FC-TOKEN-3 FC-TOKEN-4                                       
013900         TALLYING IN FC-TOKEN-COUNT.                                      
014000                                                                          
014100     PERFORM 000-UPPERCASE-COMMAND-NAME.                                  
014200                                                                          
014300 000-PARSE-COMMAND-LINE-EXIT.                                             
014400                                                                          
014500     EXIT.                                                                
014600                                                                          
014700 000-UPPERCASE-COMMAND-NAME.                                              
014800                                                                          
014900     INSPECT FC-COMMAND-NAME                                              
015000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
015100                                                                          
015200 000-DISPATCH-COMMAND.                                                    
015300                                                                          
015400     MOVE 'N'                    TO FC-OUT-OVERRIDE-SW.                   
015500                                                                          
015600     EVALUATE FC-COMMAND-NAME                                             
015700         WHEN 'ALLOCATE'                                                  
015800             SET FC-CMD-ALLOCATE  TO TRUE                                 
015900             CALL 'FUNDP1' USING FUND-COMM-AREA                           
016000                                 FUND-OUTPUT-LINE                         
016100                                 FUND-MONTH-NAMES                         
016200                                 FUND-ASSET-TABLE                         
016300                                 FUND-SNAPSHOT-TABLE                      
016400                                 FUND-LAST-REBALANCE                      
016500         WHEN 'SIP'                                                       
016600             SET FC-CMD-SIP       TO TRUE                                 
016700             CALL 'FUNDP2' USING FUND-COMM-AREA                           
016800                                 FUND-OUTPUT-LINE                         
016900                                 FUND-MONTH-NAMES                         
017000                                 FUND-ASSET-TABLE                         
017100                                 FUND-SNAPSHOT-TABLE                      
017200                                 FUND-LAST-REBALANCE                      
017300         WHEN 'CHANGE'                                                    
017400             SET FC-CMD-CHANGE    TO TRUE                                 
017500             CALL 'FUNDP3' USING FUND-COMM-AREA                           
017600                                 FUND-OUTPUT-LINE                         
017700                                 FUND-MONTH-NAMES                         
017800                                 FUND-ASSET-TABLE                         
017900                                 FUND-SNAPSHOT-TABLE                      
018000                                 FUND-LAST-REBALANCE                      
018100         WHEN 'BALANCE'                                                   
018200             SET FC-CMD-BALANCE   TO TRUE                                 
018300             CALL 'FUNDP4' USING FUND-COMM-AREA                           
018400                                 FUND-OUTPUT-LINE                         
018500                                 FUND-MONTH-NAMES                         
018600                                 FUND-ASSET-TABLE                         
018700                                 FUND-SNAPSHOT-TABLE                      
018800                                 FUND-LAST-REBALANCE                      
018900             PERFORM 000-WRITE-REPORT-LINE                                
019000         WHEN 'REBALANCE'                                                 
019100             SET FC-CMD-REBALANCE TO TRUE                                 
019200             CALL 'FUNDP5' USING FUND-COMM-AREA                           
019300                                 FUND-OUTPUT-LINE                         
019400                                 FUND-MONTH-NAMES                         
019500                                 FUND-ASSET-TABLE                         
019600                                 FUND-SNAPSHOT-TABLE                      
019700                                 FUND-LAST-REBALANCE                      
019800             PERFORM 000-WRITE-REPORT-LINE                                
019900         WHEN OTHER                                                       
020000             SET FC-CMD-UNKNOWN   TO TRUE                                 
020100             MOVE 'N'              TO FC-LINE-VALID-SW                    
020200             STRING 'UNKNOWN COMMAND: ' FC-COMMAND-NAME                   
020300                 DELIMITED BY SIZE INTO FC-ERROR-TEXT                     
020400     END-EVALUATE.                                                        
020500                                                                          
020600     IF FC-LINE-INVALID AND FC-ERROR-TEXT = SPACE                         
020700         MOVE 'COMMAND REJECTED'   TO FC-ERROR-TEXT.                      
020800                                                                          
020900 000-WRITE-REPORT-LINE.                                                   
021000                                                                          
021100     MOVE SPACE                  TO REPORT-RECORD.                        
021200                                                                          
021300     IF FC-OUT-OVERRIDE                                                   
021400         MOVE FC-OUT-OVERRIDE-TEXT TO RR-TEXT                             
021500     ELSE                                                                 
021600         STRING FC-OUT-EQUITY DELIMITED BY SIZE                           
021700                ' '                  DELIMITED BY SIZE                    
021800                FC-OUT-DEBT          DELIMITED BY SIZE                    
021900                ' '                  DELIMITED BY SIZE                    
022000                FC-OUT-GOLD          DELIMITED BY SIZE                    
022100                INTO RR-TEXT.                                             
022200                                                                          
022300     WRITE REPORT-RECORD.                                                 
022400     ADD 1                       TO WS-LINE-COUNT.                        
022500                                                                          
022600 000-WRITE-ERROR-LINE.                                                    
022700                                                                          
022800     MOVE SPACE                  TO REPORT-RECORD.                        
022900     MOVE FC-ERROR-TEXT           TO RR-TEXT.                             
023000     WRITE REPORT-RECORD.                                                 
023100     ADD 1                       TO WS-LINE-COUNT.                        
023200                                                                          
023300 000-TERMINATION.                                                         
023400                                                                          
023500     CLOSE COMMAND-FILE.                                                  
023600     CLOSE REPORT-FILE.                                                   
