000100******************************************************************        
000200*    FUNDAST  --  MYMONEY PORTFOLIO ASSET / SNAPSHOT TABLES      *        
000300*    HOLDS THE THREE ASSET ENTRIES (EQUITY, DEBT, GOLD), THE     *        
000400*    TWELVE MONTHLY SNAPSHOTS AND THE LAST-REBALANCE SNAPSHOT    *        
000500*    FOR THE DURATION OF ONE RUN.  NO DISK FILE BACKS THIS DATA; *        
000600*    IT LIVES IN WORKING STORAGE FOR THE LIFE OF THE RUN.        *        
000700******************************************************************        
000800*    CHANGE LOG                                                           
000900*    870212  HTV  ORIGINAL COPY MEMBER FOR PORTFOLIO SYSTEM.              
001000*    881014  HTV  ADDED SNAPSHOT TABLE FOR BALANCE HISTORY.               
001100*    930415  RJM  ADDED LAST-REBALANCE RECORD FOR STATUS QUERY.           
001200*    981104  PDQ  Y2K REVIEW - SNAP-MONTH IS A NAME, NOT A DATE,          
001300*    981104  PDQ  NO CHANGE REQUIRED.                                     
001400******************************************************************        
001500 01  FUND-ASSET-TABLE.                                                    
001600     03  FA-EQUITY-ENTRY.                                                 
001700         05  FA-EQ-TYPE                PIC X(6) VALUE 'EQUITY'.           
001800         05  FA-EQ-AMOUNT               PIC S9(9)V99 COMP-3               
001900                                        VALUE ZERO.                       
002000         05  FA-EQ-SIP-AMOUNT           PIC S9(9) COMP-3                  
002100                                        VALUE ZERO.                       
002200         05  FA-EQ-SIP-PENDING          PIC S9(9) COMP-3                  
002300                                        VALUE ZERO.                       
002400         05  FA-EQ-ALLOC-RATIO          PIC S9V9(9) COMP-3                
002500                                        VALUE ZERO.                       
002600         05  FILLER                     PIC X(04) VALUE SPACE.            
002700     03  FA-DEBT-ENTRY.                                                   
002800         05  FA-DT-TYPE                 PIC X(6) VALUE 'DEBT'.            
002900         05  FA-DT-AMOUNT               PIC S9(9)V99 COMP-3               
003000                                        VALUE ZERO.                       
003100         05  FA-DT-SIP-AMOUNT           PIC S9(9) COMP-3                  
003200                                        VALUE ZERO.                       
003300         05  FA-DT-SIP-PENDING          PIC S9(9) COMP-3                  
003400                                        VALUE ZERO.                       
003500         05  FA-DT-ALLOC-RATIO          PIC S9V9(9) COMP-3                
003600                                        VALUE ZERO.                       
003700         05  FILLER                     PIC X(04) VALUE SPACE.            
003800     03  FA-GOLD-ENTRY.                                                   
003900         05  FA-GD-TYPE                 PIC X(6) VALUE 'GOLD'.            
004000         05  FA-GD-AMOUNT               PIC S9(9)V99 COMP-3               
004100                                        VALUE ZERO.                       
004200         05  FA-GD-SIP-AMOUNT           PIC S9(9) COMP-3                  
004300                                        VALUE ZERO.                       
004400         05  FA-GD-SIP-PENDING          PIC S9(9) COMP-3                  
004500                                        VALUE ZERO.                       
004600         05  FA-GD-ALLOC-RATIO          PIC S9V9(9) COMP-3                
004700                                        VALUE ZERO.                       
004800         05  FILLER                     PIC X(04) VALUE SPACE.            
004900 01  FUND-ASSET-OCCURS REDEFINES FUND-ASSET-TABLE.                        
005000     03  FA-ASSET OCCURS 3 TIMES INDEXED BY FA-IDX.                       
005100         05  FA-TYPE                    PIC X(6).                         
005200         05  FA-AMOUNT                  PIC S9(9)V99 COMP-3.              
005300         05  FA-SIP-AMOUNT              PIC S9(9) COMP-3.                 
005400         05  FA-SIP-PENDING             PIC S9(9) COMP-3.                 
005500         05  FA-ALLOC-RATIO             PIC S9V9(9) COMP-3.               
005600         05  FILLER                     PIC X(04).                        
005700 01  FUND-SNAPSHOT-TABLE.                                                 
005800     03  FS-MONTH OCCURS 12 TIMES INDEXED BY FS-IDX.                      
005900         05  FS-SNAP-TAKEN-SW           PIC X(01) VALUE 'N'.              
006000             88  FS-SNAP-TAKEN              VALUE 'Y'.                    
006100         05  FS-EQUITY-AMT              PIC S9(9) COMP-3                  
006200                                        VALUE ZERO.                       
006300         05  FS-DEBT-AMT                PIC S9(9) COMP-3                  
006400                                        VALUE ZERO.                       
006500         05  FS-GOLD-AMT                PIC S9(9) COMP-3                  
006600                                        VALUE ZERO.                       
006700         05  FILLER                     PIC X(05) VALUE SPACE.            
006800 01  FUND-LAST-REBALANCE.                                                 
006900     03  FR-REBALANCED-SW              PIC X(01) VALUE 'N'.               
007000         88  FR-EVER-REBALANCED             VALUE 'Y'.                    
007100     03  FR-EQUITY-AMT                  PIC S9(9) COMP-3                  
007200                                        VALUE ZERO.                       
007300     03  FR-DEBT-AMT                    PIC S9(9) COMP-3                  
007400                                        VALUE ZERO.                       
007500     03  FR-GOLD-AMT                    PIC S9(9) COMP-3                  
007600                                        VALUE ZERO.                       
007700     03  FILLER                        PIC X(10) VALUE SPACE.             
