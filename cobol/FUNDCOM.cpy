000100******************************************************************        
000200*    FUNDCOM  --  MYMONEY PORTFOLIO CONTROL / COMMUNICATION AREA *        
000300*    THIS AREA CARRIES ONE PARSED COMMAND LINE, THE SWITCHES     *        
000400*    THAT TRACK SIP ACTIVATION AND REBALANCE HISTORY, AND THE    *        
000500*    ONE-LINE REPORT BUFFER, BETWEEN FUNDP0 AND THE FIVE         *        
000600*    COMMAND PROCESSORS IT CALLS.  COPIED INTO WORKING-STORAGE   *        
000700*    BY FUNDP0 AND INTO THE LINKAGE SECTION OF FUNDP1-FUNDP5.    *        
000800******************************************************************        
000900*    CHANGE LOG                                                           
001000*    870212  HTV  ORIGINAL COPY MEMBER FOR PORTFOLIO SYSTEM.              
001100*    880730  HTV  ADDED SIP PENDING/ACTIVE SWITCH.                        
001200*    930415  RJM  ADDED REBALANCE-EVER SWITCH FOR STATUS QUERY.           
001300*    981104  PDQ  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS             
001400*    981104  PDQ  COPY MEMBER, NO CHANGE REQUIRED.                        
001500*    020618  LKS  REQ 4471 - WIDENED ERROR TEXT TO 60 BYTES.              
001600*    030815  LKS  REQ 5522 - ADDED OUTPUT-LINE OVERRIDE SWITCH            
001700*    030815  LKS  AND TEXT FOR THE CANNOT_REBALANCE LITERAL.              
001800******************************************************************        
001900 01  FUND-COMM-AREA.                                                      
002000     03  FC-COMMAND-NAME               PIC X(10).                         
002100     03  FC-COMMAND-CODE                PIC X(01).                        
002200         88  FC-CMD-ALLOCATE                VALUE '1'.                    
002300         88  FC-CMD-SIP                     VALUE '2'.                    
002400         88  FC-CMD-CHANGE                  VALUE '3'.                    
002500         88  FC-CMD-BALANCE                 VALUE '4'.                    
002600         88  FC-CMD-REBALANCE               VALUE '5'.                    
002700         88  FC-CMD-UNKNOWN                 VALUE '9'.                    
002800     03  FC-TOKEN-1                    PIC X(12).                         
002900     03  FC-TOKEN-2                    PIC X(12).                         
003000     03  FC-TOKEN-3                    PIC X(12).                         
003100     03  FC-TOKEN-4                    PIC X(12).                         
003200     03  FC-TOKEN-COUNT                PIC 9(01) COMP VALUE ZERO.         
003300     03  FC-COMMAND-COUNT               PIC 9(07) COMP VALUE ZERO.        
003400     03  FC-CHANGE-COUNT                PIC 9(05) COMP VALUE ZERO.        
003500     03  FC-SIP-ACTIVATED-SW           PIC X(01) VALUE 'N'.               
003600         88  FC-SIP-ACTIVATED               VALUE 'Y'.                    
003700     03  FC-LINE-VALID-SW              PIC X(01) VALUE 'Y'.               
003800         88  FC-LINE-VALID                  VALUE 'Y'.                    
003900         88  FC-LINE-INVALID                 VALUE 'N'.                   
004000     03  FC-ERROR-TEXT                 PIC X(60) VALUE SPACE.             
004100     03  FC-OUT-OVERRIDE-SW            PIC X(01) VALUE 'N'.               
004200         88  FC-OUT-OVERRIDE                VALUE 'Y'.                    
004300     03  FC-OUT-OVERRIDE-TEXT          PIC X(17) VALUE SPACE.             
004400 01  FUND-OUTPUT-LINE.                                                    
004500     03  FC-OUT-EQUITY                 PIC Z(8)9.                         
004600     03  FILLER                        PIC X(01) VALUE SPACE.             
004700     03  FC-OUT-DEBT                   PIC Z(8)9.                         
004800     03  FILLER                        PIC X(01) VALUE SPACE.             
004900     03  FC-OUT-GOLD                   PIC Z(8)9.                         
005000     03  FILLER                        PIC X(41) VALUE SPACE.             
005100 01  FUND-MONTH-NAMES.                                                    
005200     03  FILLER                        PIC X(9) VALUE 'JANUARY'.          
005300     03  FILLER                        PIC X(9) VALUE 'FEBRUARY'.         
005400     03  FILLER                        PIC X(9) VALUE 'MARCH'.            
005500     03  FILLER                        PIC X(9) VALUE 'APRIL'.            
005600     03  FILLER                        PIC X(9) VALUE 'MAY'.              
005700     03  FILLER                        PIC X(9) VALUE 'JUNE'.             
005800     03  FILLER                        PIC X(9) VALUE 'JULY'.             
005900     03  FILLER                        PIC X(9) VALUE 'AUGUST'.           
006000     03  FILLER                        PIC X(9) VALUE 'SEPTEMBER'.        
006100     03  FILLER                        PIC X(9) VALUE 'OCTOBER'.          
006200     03  FILLER                        PIC X(9) VALUE 'NOVEMBER'.         
006300     03  FILLER                        PIC X(9) VALUE 'DECEMBER'.         
006400 01  FILLER REDEFINES FUND-MONTH-NAMES.                                   
006500     03  FUND-MONTH                    PIC X(9) OCCURS 12 TIMES.          
