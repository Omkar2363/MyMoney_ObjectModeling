000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    FUNDP4.                                                   
000400 AUTHOR.        HAROLD T. VOSS.                                           
000500 INSTALLATION.  MIDLAND TRUST COMPANY - TRUST INVESTMENT SYSTEMS.         
000600 DATE-WRITTEN.  02/26/1987.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      MIDLAND TRUST INTERNAL USE ONLY.                          
000900******************************************************************        
001000*DESCRIPTION: BALANCE COMMAND PROCESSOR.  LOOKS UP THE MONTH-   *         
001100*             END SNAPSHOT FOR THE REQUESTED MONTH AND FORMATS  *         
001200*             THE THREE ASSET BALANCES FOR THE REPORT LINE.     *         
001300*             A MONTH WITH NO SNAPSHOT YET RETURNS ALL ZEROS.   *         
001400******************************************************************        
001500*CHANGE LOG                                                               
001600*870226  HTV  ORIGINAL - SNAPSHOT TABLE LOOKUP, ZERO-FILL WHEN            
001700*870226  HTV  SNAPSHOT NOT TAKEN.                                         
001800*981104  PDQ  Y2K REVIEW - MONTH NAMES ARE SPELLED OUT, NO                
001900*981104  PDQ  2-DIGIT YEAR FIELDS IN THIS PROGRAM, NO CHANGE.             
002000*021003  LKS  REQ 5190 - NO CHANGE HERE, LISTED FOR THE RECORD            
002100*021003  LKS  SINCE THE OTHER FOUR COMMAND PROGRAMS PICKED UP             
002200*021003  LKS  THE FUNDP9 TOKEN SCAN FIX UNDER THE SAME REQUEST.           
002300*030714  LKS  REQ 5344 - MONTH TABLE SIZE MOVED TO A WORKING-             
002400*030714  LKS  STORAGE FIELD SO THE SEARCH LOOP NO LONGER CARRIES          
002500*030714  LKS  A HARD-CODED 12 IN THE PERFORM VARYING CLAUSE.              
002600*070331  LKS  REQ 6340 - NO CHANGE HERE, THIS PROGRAM DOES NOT            
002700*070331  LKS  WRITE A REPORT LINE ITSELF - FUNDP0 COUNTS THEM.            
002800******************************************************************        
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER.    IBM-PC.                                              
003200 OBJECT-COMPUTER.    IBM-PC.                                              
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 DATA DIVISION.                                                           
003600 WORKING-STORAGE SECTION.                                                 
003700 01  WS-BALANCE-FIELDS.                                                   
003800     03  WS-BALANCE-VALID-SW           PIC X(01) VALUE 'Y'.               
003900         88  WS-BALANCE-OK                  VALUE 'Y'.                    
004000         88  WS-BALANCE-BAD                  VALUE 'N'.                   
004100     03  WS-MONTH-SUB                  PIC 9(02) COMP VALUE ZERO.         
004200     03  WS-MONTH-MATCH-SUB            PIC 9(02) COMP VALUE ZERO.         
004300     03  WS-MONTH-FOUND-SW             PIC X(01) VALUE 'N'.               
004400         88  WS-MONTH-FOUND                 VALUE 'Y'.                    
004500 01  WS-UPPER-TABLE.                                                      
004600     03  WS-LOWER-ALPHABET             PIC X(26)                          
004700         VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
004800     03  WS-UPPER-ALPHABET             PIC X(26)                          
004900         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
005000 01  WS-MONTH-KEY                      PIC X(09) VALUE SPACE.             
005100 01  WS-MONTH-KEY-CHARS REDEFINES WS-MONTH-KEY.                           
005200     03  WS-MONTH-KEY-CHAR             PIC X(01) OCCURS 9 TIMES.          
005300 77  WS-MONTH-COUNT                   PIC 9(02) COMP VALUE 12.            
005400 LINKAGE SECTION.                                                         
005500                                                                          
005600     COPY FUNDCOM.                                                        
005700                                                                          
005800     COPY FUNDAST.                                                        
005900                                                                          
006000 PROCEDURE DIVISION USING FUND-COMM-AREA                                  
006100                          FUND-OUTPUT-LINE                                
006200                          FUND-MONTH-NAMES                                
006300                          FUND-ASSET-TABLE                                
006400                          FUND-SNAPSHOT-TABLE                             
006500                          FUND-LAST-REBALANCE.                            
006600                                                                          
006700 000-REPORT-BALANCE.                                                      
006800                                                                          
006900     MOVE 'Y'                    TO WS-BALANCE-VALID-SW.                  
007000     MOVE SPACE                  TO FUND-OUTPUT-LINE.                     
007100                                                                          
007200     PERFORM 000-FIND-MONTH-SUB.                                          
007300                                                                          
007400     IF NOT WS-MONTH-FOUND                                                
007500         MOVE 'N'                  TO WS-BALANCE-VALID-SW                 
007600         MOVE 'Invalid month'      TO FC-ERROR-TEXT                       
007700         MOVE 'N'                  TO FC-LINE-VALID-SW                    
007800         GO TO 000-REPORT-BALANCE-EXIT.                                   
007900                                                                          
008000     IF FS-SNAP-TAKEN (WS-MONTH-MATCH-SUB)                                
008100         MOVE FS-EQUITY-AMT (WS-MONTH-MATCH-SUB) TO FC-OUT-EQUITY         
008200         MOVE FS-DEBT-AMT (WS-MONTH-MATCH-SUB)   TO FC-OUT-DEBT           
008300         MOVE FS-GOLD-AMT (WS-MONTH-MATCH-SUB)   TO FC-OUT-GOLD           
008400     ELSE                                                                 
008500         MOVE ZERO                 TO FC-OUT-EQUITY                       
008600                                      FC-OUT-DEBT                         
008700                                      FC-OUT-GOLD.                        
008800                                                                          
008900 000-REPORT-BALANCE-EXIT.                                                 
009000                                                                          
009100     EXIT.                                                                
009200                                                                          
009300 000-FIND-MONTH-SUB.                                                      
009400                                                                          
009500     MOVE FC-TOKEN-1              TO WS-MONTH-KEY.                        
009600     INSPECT WS-MONTH-KEY                                                 
009700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
009800     MOVE 'N'                    TO WS-MONTH-FOUND-SW.                    
009900     MOVE ZERO                   TO WS-MONTH-MATCH-SUB.                   
010000                                                                          
010100     PERFORM 000-SEARCH-MONTH-TABLE                                       
010200         VARYING WS-MONTH-SUB FROM 1 BY 1                                 
010300         UNTIL WS-MONTH-SUB > WS-MONTH-COUNT OR WS-MONTH-FOUND.           
010400                                                                          
010500 000-SEARCH-MONTH-TABLE.                                                  
010600                                                                          
010700     IF WS-MONTH-KEY = FUND-MONTH (WS-MONTH-SUB)                          
010800         MOVE WS-MONTH-SUB         TO WS-MONTH-MATCH-SUB                  
010900         MOVE 'Y'                  TO WS-MONTH-FOUND-SW.                  
