000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    FUNDP3.                                                   
000400 AUTHOR.        HAROLD T. VOSS.                                           
000500 INSTALLATION.  MIDLAND TRUST COMPANY - TRUST INVESTMENT SYSTEMS.         
000600 DATE-WRITTEN.  02/24/1987.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      MIDLAND TRUST INTERNAL USE ONLY.                          
000900******************************************************************        
001000*DESCRIPTION: CHANGE COMMAND PROCESSOR.  APPLIES ONE MONTH'S     *        
001100*             RATE-OF-RETURN TO EACH ASSET IN TURN (EQUITY,      *        
001200*             DEBT, GOLD), SAVES THE MONTH-END SNAPSHOT, AND     *        
001300*             REBALANCES BACK TO ORIGINAL PROPORTIONS IN JUNE    *        
001400*             AND DECEMBER.  ALSO FLIPS ON THE PENDING SIP       *        
001500*             AMOUNTS THE FIRST TIME A CHANGE IS EVER PROCESSED. *        
001600*             THIS IS THE HEAVIEST OF THE FIVE COMMAND PROGRAMS. *        
001700******************************************************************        
001800*CHANGE LOG                                                               
001900*870224  HTV  ORIGINAL - THREE ROI TOKENS + MONTH, NO SIP, NO             
002000*870224  HTV  REBALANCE.                                                  
002100*870603  HTV  ADDED SIP-BEFORE-ROI PER ASSET, FIRST-CHANGE                
002200*870603  HTV  ACTIVATION OF PENDING SIP AMOUNTS.                          
002300*930415  RJM  ADDED JUNE/DECEMBER REBALANCE TO ORIGINAL RATIOS            
002400*930415  RJM  AND LAST-REBALANCE SNAPSHOT.                                
002500*981104  PDQ  Y2K REVIEW - MONTH NAMES ARE SPELLED OUT, NO                
002600*981104  PDQ  2-DIGIT YEAR FIELDS IN THIS PROGRAM, NO CHANGE.             
002700*021003  LKS  REQ 5190 - ROI TOKEN SCAN REJECTS TRAILING JUNK.            
002800*030714  LKS  REQ 5344 - ASSET COUNT MOVED TO A WORKING-STORAGE           
002900*030714  LKS  FIELD SO THE PER-ASSET LOOP NO LONGER CARRIES A             
003000*030714  LKS  HARD-CODED 3 IN THE PERFORM VARYING CLAUSE.                 
003100*050908  RJM  REQ 6021 - TRUST AUDIT FOUND REBALANCED ASSET               
003200*050908  RJM  AMOUNTS CARRYING A FRACTIONAL CENTS RESIDUE INTO            
003300*050908  RJM  THE FOLLOWING MONTH'S ROI MATH.  REBALANCE NOW              
003400*050908  RJM  FLOORS EACH ASSET AMOUNT TO A WHOLE UNIT THE SAME           
003500*050908  RJM  WAY 000-APPLY-ONE-ASSET ALREADY DOES, BEFORE THE            
003600*050908  RJM  FR- SNAPSHOT IS TAKEN, NOT JUST AT THE SNAPSHOT.            
003700******************************************************************        
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER.    IBM-PC.                                              
004100 OBJECT-COMPUTER.    IBM-PC.                                              
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 DATA DIVISION.                                                           
004500 WORKING-STORAGE SECTION.                                                 
004600 01  WS-CHANGE-FIELDS.                                                    
004700     03  WS-CHANGE-VALID-SW            PIC X(01) VALUE 'Y'.               
004800         88  WS-CHANGE-OK                   VALUE 'Y'.                    
004900         88  WS-CHANGE-BAD                   VALUE 'N'.                   
005000     03  WS-TOKEN-VALID-SW             PIC X(01) VALUE 'Y'.               
005100         88  WS-TOKEN-OK                    VALUE 'Y'.                    
005200         88  WS-TOKEN-BAD                    VALUE 'N'.                   
005300     03  WS-MONTH-SUB                  PIC 9(02) COMP VALUE ZERO.         
005400     03  WS-MONTH-MATCH-SUB            PIC 9(02) COMP VALUE ZERO.         
005500     03  WS-MONTH-FOUND-SW             PIC X(01) VALUE 'N'.               
005600         88  WS-MONTH-FOUND                 VALUE 'Y'.                    
005700     03  WS-FIRST-CHANGE-SW            PIC X(01) VALUE 'N'.               
005800         88  WS-FIRST-CHANGE                VALUE 'Y'.                    
005900     03  WS-REBALANCE-MONTH-SW         PIC X(01) VALUE 'N'.               
006000         88  WS-REBALANCE-MONTH             VALUE 'Y'.                    
006100 01  WS-ROI-GROUP.                                                        
006200     03  WS-ROI-EQ                     PIC S9(3)V9(9) COMP-3              
006300                                        VALUE ZERO.                       
006400     03  WS-ROI-DT                     PIC S9(3)V9(9) COMP-3              
006500                                        VALUE ZERO.                       
006600     03  WS-ROI-GD                     PIC S9(3)V9(9) COMP-3              
006700                                        VALUE ZERO.                       
006800 01  WS-ROI-OCCURS REDEFINES WS-ROI-GROUP.                                
006900     03  WS-ROI OCCURS 3 TIMES         PIC S9(3)V9(9) COMP-3.             
007000 01  WS-REBALANCE-FIELDS.                                                 
007100     03  WS-REBALANCE-TOTAL            PIC S9(9) COMP-3                   
007200                                        VALUE ZERO.                       
007300 01  WS-ASSET-AMOUNT-FIELDS.                                              
007400     03  WS-ROI-RESULT                 PIC S9(9)V99 COMP-3                
007500                                        VALUE ZERO.                       
007600     03  WS-FLOOR-AMOUNT               PIC S9(9) COMP-3                   
007700                                        VALUE ZERO.                       
007800 01  WS-UPPER-TABLE.                                                      
007900     03  WS-LOWER-ALPHABET             PIC X(26)                          
008000         VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
008100     03  WS-UPPER-ALPHABET             PIC X(26)                          
008200         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
008300 01  WS-MONTH-KEY                      PIC X(09) VALUE SPACE.             
008400 77  WS-ASSET-COUNT                    PIC 9(01) COMP VALUE 3.            
008500 LINKAGE SECTION.                                                         
008600                                                                          
008700     COPY FUNDCOM.                                                        
008800                                                                          
008900     COPY FUNDAST.                                                        
009000                                                                          
009100 01  LK-ROI-TOKEN                      PIC X(12).                         
009200 01  LK-ROI-VALUE                      PIC S9(9)V99 COMP-3.               
009300 01  LK-ROI-VALID-SW                   PIC X(01).                         
009400 PROCEDURE DIVISION USING FUND-COMM-AREA                                  
009500                          FUND-OUTPUT-LINE                                
009600                          FUND-MONTH-NAMES                                
009700                          FUND-ASSET-TABLE                                
009800                          FUND-SNAPSHOT-TABLE                             
009900                          FUND-LAST-REBALANCE.                            
010000                                                                          
010100 000-APPLY-CHANGE.                                                        
010200                                                                          
010300     MOVE 'Y'                    TO WS-CHANGE-VALID-SW.                   
010400     MOVE 'N'                    TO WS-FIRST-CHANGE-SW.                   
010500     IF FC-CHANGE-COUNT = ZERO                                            
010600         MOVE 'Y'                  TO WS-FIRST-CHANGE-SW.                 
010700                                                                          
010800     PERFORM 000-CONVERT-ROI-TOKENS.                                      
010900                                                                          
011000     IF WS-CHANGE-OK                                                      
011100         PERFORM 000-VALIDATE-ROI-ARGS.                                   
011200                                                                          
011300     IF WS-CHANGE-OK                                                      
011400         PERFORM 000-FIND-MONTH-SUB                                       
011500         IF NOT WS-MONTH-FOUND                                            
011600             MOVE 'N'              TO WS-CHANGE-VALID-SW                  
011700             MOVE 'Invalid month'  TO FC-ERROR-TEXT.                      
011800                                                                          
011900     IF WS-CHANGE-OK                                                      
012000         PERFORM 000-APPLY-ONE-ASSET                                      
012100             VARYING FA-IDX FROM 1 BY 1                                   
012200                 UNTIL FA-IDX > WS-ASSET-COUNT                            
012300         PERFORM 000-SAVE-SNAPSHOT                                        
012400         PERFORM 000-CHECK-REBALANCE-MONTH                                
012500         IF WS-REBALANCE-MONTH                                            
012600             PERFORM 000-REBALANCE-PORTFOLIO                              
012700         PERFORM 000-ACTIVATE-SIP-IF-FIRST                                
012800         ADD 1 TO FC-CHANGE-COUNT.                                        
012900                                                                          
013000     IF WS-CHANGE-BAD                                                     
013100         MOVE 'N'                  TO FC-LINE-VALID-SW                    
013200         IF FC-ERROR-TEXT = SPACE                                         
013300             MOVE 'Invalid CHANGE arguments'                              
013400                                    TO FC-ERROR-TEXT.                     
013500                                                                          
013600 000-CONVERT-ROI-TOKENS.                                                  
013700                                                                          
013800     MOVE FC-TOKEN-1              TO LK-ROI-TOKEN.                        
013900     CALL 'FUNDP9' USING LK-ROI-TOKEN LK-ROI-VALUE                        
014000                          LK-ROI-VALID-SW.                                
014100     MOVE LK-ROI-VALID-SW          TO WS-TOKEN-VALID-SW.                  
014200     MOVE LK-ROI-VALUE             TO WS-ROI-EQ.                          
014300                                                                          
014400     IF WS-TOKEN-BAD                                                      
014500         MOVE 'N'                  TO WS-CHANGE-VALID-SW                  
014600         GO TO 000-CONVERT-ROI-TOKENS-EXIT.                               
014700                                                                          
014800     MOVE FC-TOKEN-2              TO LK-ROI-TOKEN.                        
014900     CALL 'FUNDP9' USING LK-ROI-TOKEN LK-ROI-VALUE                        
015000                          LK-ROI-VALID-SW.                                
015100     MOVE LK-ROI-VALID-SW          TO WS-TOKEN-VALID-SW.                  
015200     MOVE LK-ROI-VALUE             TO WS-ROI-DT.                          
015300                                                                          
015400     IF WS-TOKEN-BAD                                                      
015500         MOVE 'N'                  TO WS-CHANGE-VALID-SW                  
015600         GO TO 000-CONVERT-ROI-TOKENS-EXIT.                               
015700                                                                          
015800     MOVE FC-TOKEN-3              TO LK-ROI-TOKEN.                        
015900     CALL 'FUNDP9' USING LK-ROI-TOKEN LK-ROI-VALUE                        
016000                          LK-ROI-VALID-SW.                                
016100     MOVE LK-ROI-VALID-SW          TO WS-TOKEN-VALID-SW.                  
016200     MOVE LK-ROI-VALUE             TO WS-ROI-GD.                          
016300                                                                          
016400     IF WS-TOKEN-BAD                                                      
016500         MOVE 'N'                  TO WS-CHANGE-VALID-SW.                 
016600                                                                          
016700 000-CONVERT-ROI-TOKENS-EXIT.                                             
016800                                                                          
016900     EXIT.                                                                
017000                                                                          
017100 000-VALIDATE-ROI-ARGS.                                                   
017200                                                                          
017300     IF WS-ROI-EQ < -100                                                  
017400     OR WS-ROI-DT < -100                                                  
017500     OR WS-ROI-GD < -100                                                  
017600         MOVE 'N'                  TO WS-CHANGE-VALID-SW                  
017700         MOVE 'ROI must not be less than -100 percent'                    
017800                                    TO FC-ERROR-TEXT.                     
017900                                                                          
018000     DIVIDE WS-ROI-EQ BY 100 GIVING WS-ROI-EQ.                            
018100     DIVIDE WS-ROI-DT BY 100 GIVING WS-ROI-DT.                            
018200     DIVIDE WS-ROI-GD BY 100 GIVING WS-ROI-GD.                            
018300                                                                          
018400 000-FIND-MONTH-SUB.                                                      
018500                                                                          
018600     MOVE FC-TOKEN-4              TO WS-MONTH-KEY.                        
018700     INSPECT WS-MONTH-KEY                                                 
018800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
018900     MOVE 'N'                    TO WS-MONTH-FOUND-SW.                    
019000     MOVE ZERO                   TO WS-MONTH-MATCH-SUB.                   
019100                                                                          
019200     PERFORM 000-SEARCH-MONTH-TABLE                                       
019300         VARYING WS-MONTH-SUB FROM 1 BY 1                                 
019400         UNTIL WS-MONTH-SUB > 12 OR WS-MONTH-FOUND.                       
019500                                                                          
019600 000-SEARCH-MONTH-TABLE.                                                  
019700                                                                          
019800     IF WS-MONTH-KEY = FUND-MONTH (WS-MONTH-SUB)                          
019900         MOVE WS-MONTH-SUB         TO WS-MONTH-MATCH-SUB                  
020000         MOVE 'Y'                  TO WS-MONTH-FOUND-SW.                  
020100                                                                          
020200 000-APPLY-ONE-ASSET.                                                     
020300                                                                          
020400     IF NOT WS-FIRST-CHANGE                                               
020500         ADD FA-SIP-AMOUNT (FA-IDX) TO FA-AMOUNT (FA-IDX).                
020600                                                                          
020700     COMPUTE WS-ROI-RESULT =                                              
020800         FA-AMOUNT (FA-IDX) * (1 + WS-ROI (FA-IDX)).                      
020900                                                                          
021000     MOVE WS-ROI-RESULT            TO WS-FLOOR-AMOUNT.                    
021100                                                                          
021200     IF WS-FLOOR-AMOUNT < ZERO                                            
021300         MOVE ZERO                 TO WS-FLOOR-AMOUNT.                    
021400                                                                          
021500     MOVE WS-FLOOR-AMOUNT          TO FA-AMOUNT (FA-IDX).                 
021600                                                                          
021700 000-SAVE-SNAPSHOT.                                                       
021800                                                                          
021900     MOVE 'Y'          TO FS-SNAP-TAKEN-SW (WS-MONTH-MATCH-SUB).          
022000     MOVE FA-EQ-AMOUNT TO FS-EQUITY-AMT (WS-MONTH-MATCH-SUB).             
022100     MOVE FA-DT-AMOUNT TO FS-DEBT-AMT (WS-MONTH-MATCH-SUB).               
022200     MOVE FA-GD-AMOUNT TO FS-GOLD-AMT (WS-MONTH-MATCH-SUB).               
022300                                                                          
022400 000-CHECK-REBALANCE-MONTH.                                               
022500                                                                          
022600     MOVE 'N'                    TO WS-REBALANCE-MONTH-SW.                
022700                                                                          
022800     IF WS-MONTH-MATCH-SUB = 6 OR WS-MONTH-MATCH-SUB = 12                 
022900         MOVE 'Y'                  TO WS-REBALANCE-MONTH-SW.              
023000                                                                          
023100 000-REBALANCE-PORTFOLIO.                                                 
023200                                                                          
023300     COMPUTE WS-REBALANCE-TOTAL =                                         
023400         FA-EQ-AMOUNT + FA-DT-AMOUNT + FA-GD-AMOUNT.                      
023500                                                                          
023600     COMPUTE WS-ROI-RESULT =                                              
023700         WS-REBALANCE-TOTAL * FA-EQ-ALLOC-RATIO.                          
023800     MOVE WS-ROI-RESULT            TO WS-FLOOR-AMOUNT.                    
023900     MOVE WS-FLOOR-AMOUNT          TO FA-EQ-AMOUNT.                       
024000                                                                          
024100     COMPUTE WS-ROI-RESULT =                                              
024200         WS-REBALANCE-TOTAL * FA-DT-ALLOC-RATIO.                          
024300     MOVE WS-ROI-RESULT            TO WS-FLOOR-AMOUNT.                    
024400     MOVE WS-FLOOR-AMOUNT          TO FA-DT-AMOUNT.                       
024500                                                                          
024600     COMPUTE WS-ROI-RESULT =                                              
024700         WS-REBALANCE-TOTAL * FA-GD-ALLOC-RATIO.                          
024800     MOVE WS-ROI-RESULT            TO WS-FLOOR-AMOUNT.                    
024900     MOVE WS-FLOOR-AMOUNT          TO FA-GD-AMOUNT.                       
025000                                                                          
025100     MOVE 'Y'                    TO FR-REBALANCED-SW.                     
025200     MOVE FA-EQ-AMOUNT            TO FR-EQUITY-AMT.                       
025300     MOVE FA-DT-AMOUNT            TO FR-DEBT-AMT.                         
025400     MOVE FA-GD-AMOUNT            TO FR-GOLD-AMT.                         
025500                                                                          
025600 000-ACTIVATE-SIP-IF-FIRST.                                               
025700                                                                          
025800     IF WS-FIRST-CHANGE                                                   
025900         MOVE FA-EQ-SIP-PENDING    TO FA-EQ-SIP-AMOUNT                    
026000         MOVE FA-DT-SIP-PENDING    TO FA-DT-SIP-AMOUNT                    
026100         MOVE FA-GD-SIP-PENDING    TO FA-GD-SIP-AMOUNT                    
026200         MOVE 'Y'                  TO FC-SIP-ACTIVATED-SW.                
