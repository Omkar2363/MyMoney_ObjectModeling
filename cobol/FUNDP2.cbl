000100 CBL XOPTS(COBOL2)                                                        
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    FUNDP2.                                                   
000400 AUTHOR.        HAROLD T. VOSS.                                           
000500 INSTALLATION.  MIDLAND TRUST COMPANY - TRUST INVESTMENT SYSTEMS.         
000600 DATE-WRITTEN.  02/20/1987.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      MIDLAND TRUST INTERNAL USE ONLY.                          
000900******************************************************************        
001000*DESCRIPTION: SIP COMMAND PROCESSOR.  RECORDS THE MONTHLY        *        
001100*             SYSTEMATIC INVESTMENT AMOUNTS FOR EACH ASSET.      *        
001200*             BEFORE THE FIRST CHANGE HAS EVER BEEN PROCESSED    *        
001300*             THE AMOUNTS ARE ONLY HELD PENDING; ONCE SIP HAS    *        
001400*             BEEN ACTIVATED A NEW SIP COMMAND TAKES EFFECT ON   *        
001500*             THE RUNNING ASSET AMOUNT RIGHT AWAY.               *        
001600******************************************************************        
001700*CHANGE LOG                                                               
001800*870220  HTV  ORIGINAL - PENDING SIP ONLY, NO ACTIVATION CHECK.           
001900*890603  HTV  ADDED IMMEDIATE-APPLY WHEN SIP ALREADY ACTIVE,              
002000*890603  HTV  PER TRUST OFFICER REQUEST.                                  
002100*981104  PDQ  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO             
002200*981104  PDQ  CHANGE REQUIRED.                                            
002300*021003  LKS  REQ 5190 - TOKEN CONVERSION NOW SHARES THE COMMON           
002400*021003  LKS  DE-EDIT ROUTINE (FUNDP9) WITH ALLOCATE AND CHANGE.          
002500*050908  RJM  REQ 6021 - NO CHANGE HERE, TRUST AUDIT'S REBALANCE          
002600*050908  RJM  FLOOR FINDING WAS CONFINED TO FUNDP3.                       
002700*070331  LKS  REQ 6340 - IMMEDIATE-APPLY SIPS NOW COUNTED FOR THE         
002800*070331  LKS  OPERATOR'S RUN LOG, SEE WS-APPLY-COUNT BELOW, SAME          
002900*070331  LKS  REQUEST AS THE OTHER FOUR COMMAND PROGRAMS.                 
003000******************************************************************        
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.    IBM-PC.                                              
003400 OBJECT-COMPUTER.    IBM-PC.                                              
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM.                                                  
003700 DATA DIVISION.                                                           
003800 WORKING-STORAGE SECTION.                                                 
003900 01  WS-SIP-FIELDS.                                                       
004000     03  WS-SIP-VALID-SW               PIC X(01) VALUE 'Y'.               
004100         88  WS-SIP-OK                      VALUE 'Y'.                    
004200         88  WS-SIP-BAD                      VALUE 'N'.                   
004300     03  WS-TOKEN-VALID-SW             PIC X(01) VALUE 'Y'.               
004400         88  WS-TOKEN-OK                     VALUE 'Y'.                   
004500         88  WS-TOKEN-BAD                     VALUE 'N'.                  
004600 01  WS-SIP-AMOUNTS-GROUP.                                                
004700     03  WS-SIP-AMOUNT-EQ              PIC S9(9) COMP-3                   
004800                                        VALUE ZERO.                       
004900     03  WS-SIP-AMOUNT-DT              PIC S9(9) COMP-3                   
005000                                        VALUE ZERO.                       
005100     03  WS-SIP-AMOUNT-GD              PIC S9(9) COMP-3                   
005200                                        VALUE ZERO.                       
005300 01  WS-SIP-AMOUNTS-OCCURS REDEFINES WS-SIP-AMOUNTS-GROUP.                
005400     03  WS-SIP-AMOUNT OCCURS 3 TIMES PIC S9(9) COMP-3.                   
005500 77  WS-APPLY-COUNT                   PIC 9(05) COMP VALUE ZERO.          
005600 LINKAGE SECTION.                                                         
005700                                                                          
005800     COPY FUNDCOM.                                                        
005900                                                                          
006000     COPY FUNDAST.                                                        
006100                                                                          
006200 01  LK-SIP-TOKEN                      PIC X(12).                         
006300 01  LK-SIP-VALUE                      PIC S9(9)V99 COMP-3.               
006400 01  LK-SIP-VALID-SW                   PIC X(01).                         
006500 PROCEDURE DIVISION USING FUND-COMM-AREA                                  
006600                          FUND-OUTPUT-LINE                                
006700                          FUND-MONTH-NAMES                                
006800                          FUND-ASSET-TABLE                                
006900                          FUND-SNAPSHOT-TABLE                             
007000                          FUND-LAST-REBALANCE.                            
007100                                                                          
007200 000-RECORD-SIP.                                                          
007300                                                                          
007400     MOVE 'Y'                    TO WS-SIP-VALID-SW.                      
007500     PERFORM 000-CONVERT-SIP-TOKENS.                                      
007600                                                                          
007700     IF WS-SIP-OK                                                         
007800         PERFORM 000-VALIDATE-SIP-ARGS.                                   
007900                                                                          
008000     IF WS-SIP-OK AND FC-SIP-ACTIVATED                                    
008100         PERFORM 000-APPLY-SIP-NOW.                                       
008200                                                                          
008300     IF WS-SIP-OK AND NOT FC-SIP-ACTIVATED                                
008400         PERFORM 000-HOLD-SIP-PENDING.                                    
008500                                                                          
008600     IF WS-SIP-BAD                                                        
008700         MOVE 'N'                  TO FC-LINE-VALID-SW                    
008800         IF FC-ERROR-TEXT = SPACE                                         
008900             MOVE 'Invalid SIP arguments'                                 
009000                                    TO FC-ERROR-TEXT.                     
009100                                                                          
009200 000-CONVERT-SIP-TOKENS.                                                  
009300                                                                          
009400     MOVE FC-TOKEN-1              TO LK-SIP-TOKEN.                        
009500     CALL 'FUNDP9' USING LK-SIP-TOKEN LK-SIP-VALUE                        
009600                          LK-SIP-VALID-SW.                                
009700     MOVE LK-SIP-VALID-SW          TO WS-TOKEN-VALID-SW.                  
009800     MOVE LK-SIP-VALUE             TO WS-SIP-AMOUNT-EQ.                   
009900                                                                          
010000     IF WS-TOKEN-BAD                                                      
010100         MOVE 'N'                  TO WS-SIP-VALID-SW                     
010200         GO TO 000-CONVERT-SIP-TOKENS-EXIT.                               
010300                                                                          
010400     MOVE FC-TOKEN-2              TO LK-SIP-TOKEN.                        
010500     CALL 'FUNDP9' USING LK-SIP-TOKEN LK-SIP-VALUE                        
010600                          LK-SIP-VALID-SW.                                
010700     MOVE LK-SIP-VALID-SW          TO WS-TOKEN-VALID-SW.                  
010800     MOVE LK-SIP-VALUE             TO WS-SIP-AMOUNT-DT.                   
010900                                                                          
011000     IF WS-TOKEN-BAD                                                      
011100         MOVE 'N'                  TO WS-SIP-VALID-SW                     
011200         GO TO 000-CONVERT-SIP-TOKENS-EXIT.                               
011300                                                                          
011400     MOVE FC-TOKEN-3              TO LK-SIP-TOKEN.                        
011500     CALL 'FUNDP9' USING LK-SIP-TOKEN LK-SIP-VALUE                        
011600                          LK-SIP-VALID-SW.                                
011700     MOVE LK-SIP-VALID-SW          TO WS-TOKEN-VALID-SW.                  
011800     MOVE LK-SIP-VALUE             TO WS-SIP-AMOUNT-GD.                   
011900                                                                          
012000     IF WS-TOKEN-BAD                                                      
012100         MOVE 'N'                  TO WS-SIP-VALID-SW.                    
012200                                                                          
012300 000-CONVERT-SIP-TOKENS-EXIT.                                             
012400                                                                          
012500     EXIT.                                                                
012600                                                                          
012700 000-VALIDATE-SIP-ARGS.                                                   
012800                                                                          
012900     IF WS-SIP-AMOUNT-EQ < ZERO                                           
013000     OR WS-SIP-AMOUNT-DT < ZERO                                           
013100     OR WS-SIP-AMOUNT-GD < ZERO                                           
013200         MOVE 'N'                  TO WS-SIP-VALID-SW                     
013300         MOVE 'SIP amounts must not be negative'                          
013400                                    TO FC-ERROR-TEXT.                     
013500                                                                          
013600 000-APPLY-SIP-NOW.                                                       
013700                                                                          
013800     MOVE WS-SIP-AMOUNT-EQ        TO FA-EQ-SIP-AMOUNT.                    
013900     MOVE WS-SIP-AMOUNT-DT        TO FA-DT-SIP-AMOUNT.                    
014000     MOVE WS-SIP-AMOUNT-GD        TO FA-GD-SIP-AMOUNT.                    
014100                                                                          
014200     ADD WS-SIP-AMOUNT-EQ         TO FA-EQ-AMOUNT.                        
014300     ADD WS-SIP-AMOUNT-DT         TO FA-DT-AMOUNT.                        
014400     ADD WS-SIP-AMOUNT-GD         TO FA-GD-AMOUNT.                        
014500     ADD 1                       TO WS-APPLY-COUNT.                       
014600                                                                          
014700 000-HOLD-SIP-PENDING.                                                    
014800                                                                          
014900     MOVE WS-SIP-AMOUNT-EQ        TO FA-EQ-SIP-PENDING.                   
015000     MOVE WS-SIP-AMOUNT-DT        TO FA-DT-SIP-PENDING.                   
015100     MOVE WS-SIP-AMOUNT-GD        TO FA-GD-SIP-PENDING.                   
